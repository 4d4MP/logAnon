000100*---------------------------------------------------------------*
000200* COPYBOOK:  LOGRPT
000300* PURPOSE:   RUN SUMMARY REPORT LINE - USED BY LOGMAIN ONLY.
000400*            REPORT-LINE-AREA IS THE FD RECORD; RUN-SUMMARY-DET
000500*            AND AUDIT-DETAIL-LINE ARE ALTERNATE VIEWS OF THE
000600*            SAME 132-BYTE AREA - ONE FOR THE FIVE TOTALS AT END
000700*            OF RUN, ONE FOR THE PER-EVENT AUDIT MESSAGES.
000800*---------------------------------------------------------------*
000900* 07/16/25 R.OKAFOR    CR-4402  ADDED FOR LOGANON REDACTION JOB.
001000* 08/08/25 D.FENWICK   CR-4419  RS-TITLE-TEXT NAMED SO LOGMAIN CAN
001100*                               MOVE THE HEADING AT RUN TIME - A
001200*                               VALUE CLAUSE ON A REDEFINES
001300*                               ENTRY IS NOT DEPENDABLE ACROSS
001400*                               THIS SHOP'S COMPILERS.
001500*---------------------------------------------------------------*
001600 01  REPORT-LINE-AREA.
001700     05  REPORT-LINE              PIC X(132).
001800*---------------------------------------------------------------*
001900 01  RUN-SUMMARY-TITLE REDEFINES REPORT-LINE-AREA.
002000     05  RS-TITLE-TEXT            PIC X(30).
002100     05  FILLER                   PIC X(102).
002200*---------------------------------------------------------------*
002300 01  RUN-SUMMARY-DETAIL REDEFINES REPORT-LINE-AREA.
002400     05  RS-CAPTION               PIC X(20).
002500     05  RS-FILES-SELECTED        PIC ZZZZ9.
002600     05  RS-LINES-VALUE           PIC ZZZZZZ9.
002700     05  FILLER                   PIC X(100) VALUE SPACES.
002800*---------------------------------------------------------------*
002900 01  AUDIT-DETAIL-LINE REDEFINES REPORT-LINE-AREA.
003000     05  AUDIT-TEXT               PIC X(132).
003100*---------------------------------------------------------------*
