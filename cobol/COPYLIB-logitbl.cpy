000100*---------------------------------------------------------------*
000200* COPYBOOK:  LOGITBL
000300* PURPOSE:   IGNORE-LIST TABLE - SHARED BY LOGMAIN, LOGIGNOR AND
000400*            LOGSELCT.  ONE ENTRY PER FILE-NAME SUFFIX LOADED
000500*            FROM THE IGNORE FILE.  AN EMPTY IGNORE FILE LEAVES
000600*            IGNORE-TABLE-SIZE AT ZERO - NOTHING IS EXCLUDED.
000700*---------------------------------------------------------------*
000800* 07/14/25 R.OKAFOR    CR-4402  ADDED FOR LOGANON REDACTION JOB.
000900* 08/09/25 D.FENWICK   CR-4432  DROPPED IGNORE-NAME-CHAR-VIEW - NO
001000*                               PARAGRAPH IN ANY OF THE FIVE
001100*                               PROGRAMS EVER READ IT.  LOGSELCT
001200*                               COMPARES IGNORE-NAME WHOLE, BY
001300*                               REFERENCE MODIFICATION.
001400*---------------------------------------------------------------*
001500 01  LOG-IGNORE-CONTROL.
001600     05  IGNORE-TABLE-SIZE        PIC S9(04) USAGE COMP.
001700     05  FILLER                   PIC X(10).
001800*---------------------------------------------------------------*
001900 01  IGNORE-TABLE.
002000     05  IGNORE-ENTRY  OCCURS 0 TO 500 TIMES
002100                      DEPENDING ON IGNORE-TABLE-SIZE
002200                      INDEXED BY IGNORE-IDX.
002300         10  IGNORE-NAME          PIC X(60).
002400         10  IGNORE-LEN           PIC 9(02) USAGE COMP.
002500         10  FILLER               PIC X(02).
002600*---------------------------------------------------------------*
