000100*===============================================================*
000200* PROGRAM NAME:    LOGRULES
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/88 R. OKAFOR      CREATED. SCRUBS THE LITERAL LIST BEFORE
000900*                         WE SHIP AUDIT TAPE EXTRACTS TO OUTSIDE
001000*                         REVIEWERS - JOB CARD IS TAPESCRB.
001100* 09/22/91 R. OKAFOR      TICKET 1140 - RULES FILE MAY NOW HAVE
001200*                         COMMENT LINES STARTING WITH '#'.
001300* 06/03/94 T. VELASQUEZ   TICKET 1288 - TRIM SURROUNDING BLANKS
001400*                         INSTEAD OF JUST TRAILING BLANKS.
001500* 01/19/98 T. VELASQUEZ   TICKET 1401 - RENAMED FROM TAPESCRB TO
001600*                         LOGRULES; JOB NOW FEEDS THE ON-LINE LOG
001700*                         REVIEW EXTRACT INSTEAD OF TAPE.
001800* 11/30/99 T. VELASQUEZ   TICKET 1455 - Y2K REVIEW: NO 2-DIGIT
001900*                         YEAR FIELDS IN THIS PROGRAM. NO CHANGE.
002000* 05/14/03 D. FENWICK     TICKET 1602 - ABORT THE RUN IF ZERO
002100*                         EFFECTIVE RULES WERE LOADED.
002200* 07/14/25 R.OKAFOR       CR-4402 - REWORKED AS A CALLED
002300*                         SUBPROGRAM FOR THE LOGANON REDACTION
002400*                         JOB; RULE TABLE NOW PASSED VIA LINKAGE.
002500* 08/09/25 D.FENWICK       CR-4432 - DROPPED WS-RULE-FIRST-CHAR-
002600*                         VIEW; THE COMMENT-MARK TEST HAS ALWAYS
002700*                         GONE THROUGH WS-RULE-RAW-CHARS AT THE
002800*                         SCANNED START POSITION, NOT COLUMN 1.
002900* 08/09/25 D.FENWICK       CR-4432 - SPLIT THE TRIM SCAN ONTO ITS
003000*                         OWN FWD/BACK CHAR VIEWS AND ADDED
003100*                         WS-RULE-TABLE-MAX SO A RULE FILE OVER
003200*                         500 LINES CANNOT OVERRUN RULE-TABLE.
003300*===============================================================*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  LOGRULES.
003600 AUTHOR.        R. OKAFOR.
003700 INSTALLATION.  DATA CENTER SERVICES.
003800 DATE-WRITTEN.  03/11/88.
003900 DATE-COMPILED.
004000 SECURITY.      NON-CONFIDENTIAL.
004100*===============================================================*
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3081.
004700 OBJECT-COMPUTER. IBM-3081.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*---------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT RULES-FILE ASSIGN TO RULEDD
005400       ORGANIZATION IS LINE SEQUENTIAL
005500       FILE STATUS  IS RULES-FILE-STATUS.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  RULES-FILE
006200      LABEL RECORDS ARE STANDARD
006300      DATA RECORD IS RULES-RECORD
006400      RECORDING MODE IS F.
006500 01  RULES-RECORD                   PIC X(60).
006600*---------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.
006800*---------------------------------------------------------------*
006900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007000     05  RULES-FILE-STATUS          PIC X(02) VALUE SPACES.
007100         88  RULES-FILE-OK                     VALUE '00'.
007200         88  RULES-FILE-EOF                     VALUE '10'.
007300     05  WS-RULE-START-POS          PIC S9(02) USAGE COMP.
007400     05  WS-RULE-END-POS            PIC S9(02) USAGE COMP.
007500     05  WS-RULE-EFF-LEN            PIC S9(02) USAGE COMP.
007600     05  FILLER                     PIC X(01) VALUE SPACE.
007700*---------------------------------------------------------------*
007800* TICKET CR-4432 - LEGACY LIMIT CONSTANT.  RULE-TABLE IS SIZED
007900* 1 TO 500 IN COPYLIB-LOGRTBL; THIS GUARDS THE EDIT PARAGRAPH
008000* AGAINST A RULES FILE LARGER THAN THE TABLE CAN HOLD.
008100*---------------------------------------------------------------*
008200 77  WS-RULE-TABLE-MAX          PIC S9(03) USAGE COMP VALUE 500.
008300*---------------------------------------------------------------*
008400* RAW-LINE WORK AREA - CHAR-BY-CHAR VIEW USED FOR THE LEFT/RIGHT
008500* TRIM SCAN AND THE COMMENT-MARK TEST.
008600*---------------------------------------------------------------*
008700 01  WS-RULE-RAW-LINE               PIC X(60).
008800 01  WS-RULE-RAW-CHARS REDEFINES WS-RULE-RAW-LINE
008900                       PIC X OCCURS 60 TIMES.
009000*---------------------------------------------------------------*
009100* TICKET 1288 - SEPARATE NAMED VIEWS FOR THE LEFT AND RIGHT TRIM
009200* SCANS.  ADDED WHEN THE BACKWARD SCAN WAS TROUBLESHOT SEPARATELY
009300* FROM THE FORWARD SCAN; BOTH REDEFINE THE SAME 60 BYTES.
009400*---------------------------------------------------------------*
009500 01  WS-RULE-FWD-CHARS REDEFINES WS-RULE-RAW-LINE
009600                      PIC X OCCURS 60 TIMES.
009700 01  WS-RULE-BACK-CHARS REDEFINES WS-RULE-RAW-LINE
009800                      PIC X OCCURS 60 TIMES.
009900*---------------------------------------------------------------*
010000 LINKAGE SECTION.
010100 COPY LOGRTBL.
010200*===============================================================*
010300 PROCEDURE DIVISION USING LOG-RULE-CONTROL, RULE-TABLE.
010400*---------------------------------------------------------------*
010500 0000-MAIN-ROUTINE.
010600*---------------------------------------------------------------*
010700     PERFORM 1000-OPEN-RULES-FILE THRU 1000-EXIT.
010800     IF RULES-FILE-OK
010900         PERFORM 2000-READ-RULE-RECORDS THRU 2000-EXIT
011000             UNTIL RULES-FILE-EOF
011100     END-IF.
011200     PERFORM 3000-CLOSE-RULES-FILE THRU 3000-EXIT.
011300     IF RULE-TABLE-SIZE = ZERO
011400         GO TO 9900-NO-RULES-ABORT.
011500     GOBACK.
011600*---------------------------------------------------------------*
011700 1000-OPEN-RULES-FILE.
011800*---------------------------------------------------------------*
011900     MOVE ZERO TO RULE-TABLE-SIZE.
012000     OPEN INPUT RULES-FILE.
012100     IF NOT RULES-FILE-OK AND NOT RULES-FILE-EOF
012200         DISPLAY 'LOGRULES - RULES FILE OPEN ERROR, STATUS ',
012300             RULES-FILE-STATUS
012400     END-IF.
012500 1000-EXIT.
012600     EXIT.
012700*---------------------------------------------------------------*
012800 2000-READ-RULE-RECORDS.
012900*---------------------------------------------------------------*
013000     READ RULES-FILE
013100         AT END
013200             SET RULES-FILE-EOF TO TRUE
013300             GO TO 2000-EXIT
013400     END-READ.
013500     PERFORM 2100-EDIT-RULE-RECORD THRU 2100-EXIT.
013600 2000-EXIT.
013700     EXIT.
013800*---------------------------------------------------------------*
013900* TICKET 1288 - A RULE LINE IS SKIPPED WHEN IT IS ALL BLANK OR
014000* WHEN ITS FIRST NON-BLANK CHARACTER IS '#'.  OTHERWISE THE
014100* SURROUNDING BLANKS ARE TRIMMED AND THE REMAINDER BECOMES THE
014200* NEXT RULE-TABLE ENTRY, LEFT-JUSTIFIED, WITH ITS TRUE LENGTH.
014300*---------------------------------------------------------------*
014400 2100-EDIT-RULE-RECORD.
014500*---------------------------------------------------------------*
014600     MOVE RULES-RECORD TO WS-RULE-RAW-LINE.
014700     IF WS-RULE-RAW-LINE = SPACES
014800         GO TO 2100-EXIT.
014900     MOVE 1 TO WS-RULE-START-POS.
015000     PERFORM 2110-BUMP-START-POS THRU 2110-EXIT
015100         UNTIL WS-RULE-START-POS > 60
015200            OR WS-RULE-FWD-CHARS (WS-RULE-START-POS) NOT = SPACE.
015300     IF WS-RULE-START-POS > 60
015400         GO TO 2100-EXIT.
015500     IF WS-RULE-RAW-CHARS (WS-RULE-START-POS) = '#'
015600         GO TO 2100-EXIT.
015700     MOVE 60 TO WS-RULE-END-POS.
015800     PERFORM 2120-BACK-UP-END-POS THRU 2120-EXIT
015900         UNTIL WS-RULE-END-POS < WS-RULE-START-POS
016000            OR WS-RULE-BACK-CHARS (WS-RULE-END-POS) NOT = SPACE.
016100     COMPUTE WS-RULE-EFF-LEN =
016200         WS-RULE-END-POS - WS-RULE-START-POS + 1.
016300     IF RULE-TABLE-SIZE >= WS-RULE-TABLE-MAX
016400         GO TO 2100-EXIT.
016500     ADD 1 TO RULE-TABLE-SIZE.
016600     MOVE WS-RULE-RAW-LINE (WS-RULE-START-POS : WS-RULE-EFF-LEN)
016700         TO RULE-TEXT (RULE-TABLE-SIZE).
016800     MOVE WS-RULE-EFF-LEN TO RULE-LEN (RULE-TABLE-SIZE).
016900 2100-EXIT.
017000     EXIT.
017100*---------------------------------------------------------------*
017200 2110-BUMP-START-POS.
017300*---------------------------------------------------------------*
017400     ADD 1 TO WS-RULE-START-POS.
017500 2110-EXIT.
017600     EXIT.
017700*---------------------------------------------------------------*
017800 2120-BACK-UP-END-POS.
017900*---------------------------------------------------------------*
018000     SUBTRACT 1 FROM WS-RULE-END-POS.
018100 2120-EXIT.
018200     EXIT.
018300*---------------------------------------------------------------*
018400 3000-CLOSE-RULES-FILE.
018500*---------------------------------------------------------------*
018600     CLOSE RULES-FILE.
018700 3000-EXIT.
018800     EXIT.
018900*---------------------------------------------------------------*
019000* TICKET 1602 - NO EFFECTIVE RULES MEANS THIS RUN CANNOT REDACT
019100* ANYTHING; THE JOB MUST NOT BE ALLOWED TO WRITE "SANITIZED"
019200* OUTPUT THAT WAS NEVER ACTUALLY SCANNED.
019300*---------------------------------------------------------------*
019400 9900-NO-RULES-ABORT.
019500*---------------------------------------------------------------*
019600     DISPLAY 'LOGRULES - NO EFFECTIVE RULES LOADED - RUN ABORTED'.
019700     MOVE 16 TO RETURN-CODE.
019800     GOBACK.
