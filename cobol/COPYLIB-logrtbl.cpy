000100*---------------------------------------------------------------*
000200* COPYBOOK:  LOGRTBL
000300* PURPOSE:   REDACTION RULE TABLE - SHARED BY LOGMAIN, LOGRULES
000400*            AND LOGSCRUB.  ONE ENTRY PER LITERAL TOKEN LOADED
000500*            FROM THE RULES FILE.  ONE ENTRY PER TOKEN; RULE-LEN
000600*            IS ITS TRIMMED LENGTH, USED BY LOGSCRUB'S SCAN.
000700*---------------------------------------------------------------*
000800* 07/14/25 R.OKAFOR    CR-4402  ADDED FOR LOGANON REDACTION JOB.
000900* 07/22/25 R.OKAFOR    CR-4402  ADDED PLACEHOLDER MODE SWITCH.
001000* 08/09/25 D.FENWICK   CR-4432  DROPPED RULE-TEXT-CHAR-VIEW - NO
001100*                               PARAGRAPH IN ANY OF THE FIVE
001200*                               PROGRAMS EVER READ IT.  LOGSCRUB
001300*                               COMPARES RULE-TEXT WHOLE, BY
001400*                               REFERENCE MODIFICATION.
001500*---------------------------------------------------------------*
001600 01  LOG-RULE-CONTROL.
001700     05  RULE-TABLE-SIZE          PIC S9(04) USAGE COMP.
001800     05  RULE-MODE-SWITCH         PIC X(01).
001900         88  RULE-MODE-MAINTAIN-LEN       VALUE 'M'.
002000         88  RULE-MODE-STRIP-LEN          VALUE 'S'.
002100     05  RULE-PLACEHOLDER-CHAR    PIC X(01).
002200     05  RULE-PLACEHOLDER-STRG    PIC X(20).
002300     05  FILLER                   PIC X(10).
002400*---------------------------------------------------------------*
002500 01  RULE-TABLE.
002600     05  RULE-ENTRY  OCCURS 1 TO 500 TIMES
002700                      DEPENDING ON RULE-TABLE-SIZE
002800                      INDEXED BY RULE-IDX.
002900         10  RULE-TEXT            PIC X(60).
003000         10  RULE-LEN             PIC 9(02) USAGE COMP.
003100         10  FILLER               PIC X(02).
003200*---------------------------------------------------------------*
