000100*---------------------------------------------------------------*
000200* COPYBOOK:  LOGFTBL
000300* PURPOSE:   FILE-NAME TABLES - SHARED BY LOGMAIN AND LOGSELCT.
000400*            MANIFEST-TABLE HOLDS EVERY CANDIDATE FILE NAME READ
000500*            FROM THE MANIFEST (THE "DIRECTORY WALK").  SELECTED-
000600*            TABLE HOLDS THE FILES CHOSEN FOR PROCESSING, WITH
000700*            THE SCRUBBED OUTPUT NAME LOGSELCT/LOGMAIN BUILD.
000800*---------------------------------------------------------------*
000900* 07/15/25 R.OKAFOR    CR-4402  ADDED FOR LOGANON REDACTION JOB.
001000* 07/28/25 M.STRAUSS   CR-4419  ADDED SELECTED-OUT-NAME FOR THE
001100*                               FILE-NAME SCRUBBER RENAME STEP.
001200* 08/04/25 M.STRAUSS   CR-4419  ADDED MANIFEST-DISPOSITION SO
001300*                               LOGMAIN CAN AUDIT-LOG EACH
001400*                               IGNORED MANIFEST ENTRY.
001500* 08/09/25 D.FENWICK   CR-4432  DROPPED SELECTED-IN-NAME-CHAR-
001600*                               VIEW - NO PARAGRAPH IN ANY OF
001700*                               THE FIVE PROGRAMS EVER READ
001800*                               IT.  LOGSCRUB WORKS FROM ITS
001900*                               OWN LINKAGE WORK AREA, NOT
002000*                               FROM SELECTED-TABLE DIRECTLY.
002100*---------------------------------------------------------------*
002200 01  LOG-FILE-CONTROL.
002300     05  MANIFEST-TABLE-SIZE      PIC S9(05) USAGE COMP.
002400     05  SELECTED-TABLE-SIZE      PIC S9(05) USAGE COMP.
002500     05  FILES-IGNORED-COUNT      PIC S9(05) USAGE COMP.
002600     05  FILLER                   PIC X(10).
002700*---------------------------------------------------------------*
002800 01  MANIFEST-TABLE.
002900     05  MANIFEST-ENTRY  OCCURS 1 TO 9999 TIMES
003000                      DEPENDING ON MANIFEST-TABLE-SIZE
003100                      INDEXED BY MANIFEST-IDX.
003200         10  MANIFEST-NAME        PIC X(60).
003300         10  MANIFEST-DISPOSITION PIC X(01).
003400             88  MANIFEST-IS-SELECTED     VALUE 'S'.
003500             88  MANIFEST-IS-IGNORED      VALUE 'I'.
003600         10  FILLER               PIC X(01).
003700*---------------------------------------------------------------*
003800 01  SELECTED-TABLE.
003900     05  SELECTED-ENTRY  OCCURS 1 TO 9999 TIMES
004000                      DEPENDING ON SELECTED-TABLE-SIZE
004100                      INDEXED BY SELECTED-IDX.
004200         10  SELECTED-IN-NAME     PIC X(60).
004300         10  SELECTED-OUT-NAME    PIC X(60).
004400         10  FILLER               PIC X(02).
004500*---------------------------------------------------------------*
