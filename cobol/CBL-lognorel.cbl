000100*===============================================================*
000200* PROGRAM NAME:    LOGIGNOR
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/88 R. OKAFOR      CREATED AS TAPEXCPT - HOLDS THE LIST OF
000900*                         FILE NAMES THE AUDIT SCRUB SKIPS.
001000* 09/22/91 R. OKAFOR      TICKET 1140 - TABLE NOW BUILT FROM A
001100*                         SEPARATE EXCEPTION FILE INSTEAD OF
001200*                         BEING HARD-CODED IN WORKING-STORAGE.
001300* 06/03/94 T. VELASQUEZ   TICKET 1288 - TRIM SURROUNDING BLANKS
001400*                         ON EACH EXCEPTION ENTRY.
001500* 01/19/98 T. VELASQUEZ   TICKET 1401 - RENAMED FROM TAPEXCPT TO
001600*                         LOGIGNOR FOR THE ON-LINE LOG EXTRACT.
001700* 11/30/99 T. VELASQUEZ   TICKET 1455 - Y2K REVIEW: NO 2-DIGIT
001800*                         YEAR FIELDS IN THIS PROGRAM. NO CHANGE.
001900* 05/14/03 D. FENWICK     TICKET 1602 - A MISSING OR EMPTY
002000*                         EXCEPTION FILE IS NOT AN ERROR - IT
002100*                         SIMPLY MEANS NOTHING IS EXCLUDED.
002200* 07/14/25 R.OKAFOR       CR-4402 - REWORKED AS A CALLED
002300*                         SUBPROGRAM FOR THE LOGANON REDACTION
002400*                         JOB; TABLE NOW PASSED VIA LINKAGE.
002500* 08/09/25 D.FENWICK       CR-4432 - DROPPED WS-IGNORE-FIRST-
002600*                         CHAR-VIEW; NO PARAGRAPH EVER READ IT.
002700*                         THE TRIM SCAN USES WS-IGNORE-RAW-CHARS
002800*                         AT THE SCANNED START POSITION.
002900* 08/09/25 D.FENWICK       CR-4432 - SPLIT THE TRIM SCAN ONTO ITS
003000*                         OWN FWD/BACK CHAR VIEWS AND ADDED
003100*                         WS-IGNORE-TABLE-MAX SO AN EXCEPTION
003200*                         FILE OVER 500 LINES CANNOT OVERRUN
003300*                         IGNORE-TABLE.
003400*===============================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  LOGIGNOR.
003700 AUTHOR.        R. OKAFOR.
003800 INSTALLATION.  DATA CENTER SERVICES.
003900 DATE-WRITTEN.  03/11/88.
004000 DATE-COMPILED.
004100 SECURITY.      NON-CONFIDENTIAL.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*---------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*---------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3081.
004800 OBJECT-COMPUTER. IBM-3081.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100*---------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT IGNORE-FILE ASSIGN TO IGNRDD
005500       ORGANIZATION IS LINE SEQUENTIAL
005600       FILE STATUS  IS IGNORE-FILE-STATUS.
005700*===============================================================*
005800 DATA DIVISION.
005900*---------------------------------------------------------------*
006000 FILE SECTION.
006100*---------------------------------------------------------------*
006200 FD  IGNORE-FILE
006300      LABEL RECORDS ARE STANDARD
006400      DATA RECORD IS IGNORE-RECORD
006500      RECORDING MODE IS F.
006600 01  IGNORE-RECORD                  PIC X(60).
006700*---------------------------------------------------------------*
006800 WORKING-STORAGE SECTION.
006900*---------------------------------------------------------------*
007000 01  WS-SWITCHES-SUBSCRIPTS-MISC.
007100     05  IGNORE-FILE-STATUS         PIC X(02) VALUE SPACES.
007200         88  IGNORE-FILE-OK                    VALUE '00'.
007300         88  IGNORE-FILE-EOF                    VALUE '10'.
007400         88  IGNORE-FILE-MAY-EXIST              VALUE '35'.
007500     05  WS-IGN-START-POS           PIC S9(02) USAGE COMP.
007600     05  WS-IGN-END-POS             PIC S9(02) USAGE COMP.
007700     05  WS-IGN-EFF-LEN             PIC S9(02) USAGE COMP.
007800     05  FILLER                     PIC X(01) VALUE SPACE.
007900*---------------------------------------------------------------*
008000* TICKET CR-4432 - LEGACY LIMIT CONSTANT.  IGNORE-TABLE IS SIZED
008100* 0 TO 500 IN COPYLIB-LOGITBL; THIS GUARDS THE EDIT PARAGRAPH
008200* AGAINST AN EXCEPTION FILE LARGER THAN THE TABLE CAN HOLD.
008300*---------------------------------------------------------------*
008400 77  WS-IGNORE-TABLE-MAX        PIC S9(03) USAGE COMP VALUE 500.
008500*---------------------------------------------------------------*
008600 01  WS-IGNORE-RAW-LINE             PIC X(60).
008700 01  WS-IGNORE-RAW-CHARS REDEFINES WS-IGNORE-RAW-LINE
008800                       PIC X OCCURS 60 TIMES.
008900*---------------------------------------------------------------*
009000* TICKET 1288 - SEPARATE NAMED VIEWS FOR THE LEFT AND RIGHT TRIM
009100* SCANS.  ADDED WHEN THE BACKWARD SCAN WAS TROUBLESHOT SEPARATELY
009200* FROM THE FORWARD SCAN; BOTH REDEFINE THE SAME 60 BYTES.
009300*---------------------------------------------------------------*
009400 01  WS-IGNORE-FWD-CHARS REDEFINES WS-IGNORE-RAW-LINE
009500                       PIC X OCCURS 60 TIMES.
009600 01  WS-IGNORE-BACK-CHARS REDEFINES WS-IGNORE-RAW-LINE
009700                       PIC X OCCURS 60 TIMES.
009800*---------------------------------------------------------------*
009900 LINKAGE SECTION.
010000 COPY LOGITBL.
010100*===============================================================*
010200 PROCEDURE DIVISION USING LOG-IGNORE-CONTROL, IGNORE-TABLE.
010300*---------------------------------------------------------------*
010400 0000-MAIN-ROUTINE.
010500*---------------------------------------------------------------*
010600     MOVE ZERO TO IGNORE-TABLE-SIZE.
010700     PERFORM 1000-OPEN-IGNORE-FILE THRU 1000-EXIT.
010800     IF IGNORE-FILE-OK
010900         PERFORM 2000-READ-IGNORE-RECORDS THRU 2000-EXIT
011000             UNTIL IGNORE-FILE-EOF
011100         PERFORM 3000-CLOSE-IGNORE-FILE THRU 3000-EXIT
011200     END-IF.
011300     GOBACK.
011400*---------------------------------------------------------------*
011500* TICKET 1602 - THE IGNORE FILE IS OPTIONAL.  IF IT IS MISSING
011600* ('35') OR OPENS WITH ANY OTHER NON-ZERO STATUS WE SIMPLY SKIP
011700* THE READ LOOP AND RETURN AN EMPTY TABLE.
011800*---------------------------------------------------------------*
011900 1000-OPEN-IGNORE-FILE.
012000*---------------------------------------------------------------*
012100     OPEN INPUT IGNORE-FILE.
012200     IF IGNORE-FILE-MAY-EXIST
012300         DISPLAY 'LOGIGNOR - IGNORE FILE NOT FOUND, ',
012400             'NO FILES WILL BE EXCLUDED'
012500     END-IF.
012600 1000-EXIT.
012700     EXIT.
012800*---------------------------------------------------------------*
012900 2000-READ-IGNORE-RECORDS.
013000*---------------------------------------------------------------*
013100     READ IGNORE-FILE
013200         AT END
013300             SET IGNORE-FILE-EOF TO TRUE
013400             GO TO 2000-EXIT
013500     END-READ.
013600     PERFORM 2100-EDIT-IGNORE-RECORD THRU 2100-EXIT.
013700 2000-EXIT.
013800     EXIT.
013900*---------------------------------------------------------------*
014000 2100-EDIT-IGNORE-RECORD.
014100*---------------------------------------------------------------*
014200     MOVE IGNORE-RECORD TO WS-IGNORE-RAW-LINE.
014300     IF WS-IGNORE-RAW-LINE = SPACES
014400         GO TO 2100-EXIT.
014500     MOVE 1 TO WS-IGN-START-POS.
014600     PERFORM 2110-BUMP-START-POS THRU 2110-EXIT
014700         UNTIL WS-IGN-START-POS > 60
014800            OR WS-IGNORE-FWD-CHARS (WS-IGN-START-POS) NOT = SPACE.
014900     IF WS-IGN-START-POS > 60
015000         GO TO 2100-EXIT.
015100     MOVE 60 TO WS-IGN-END-POS.
015200     PERFORM 2120-BACK-UP-END-POS THRU 2120-EXIT
015300         UNTIL WS-IGN-END-POS < WS-IGN-START-POS
015400            OR WS-IGNORE-BACK-CHARS (WS-IGN-END-POS) NOT = SPACE.
015500     COMPUTE WS-IGN-EFF-LEN =
015600         WS-IGN-END-POS - WS-IGN-START-POS + 1.
015700     IF IGNORE-TABLE-SIZE >= WS-IGNORE-TABLE-MAX
015800         GO TO 2100-EXIT.
015900     ADD 1 TO IGNORE-TABLE-SIZE.
016000     MOVE WS-IGNORE-RAW-LINE (WS-IGN-START-POS : WS-IGN-EFF-LEN)
016100         TO IGNORE-NAME (IGNORE-TABLE-SIZE).
016200     MOVE WS-IGN-EFF-LEN TO IGNORE-LEN (IGNORE-TABLE-SIZE).
016300 2100-EXIT.
016400     EXIT.
016500*---------------------------------------------------------------*
016600 2110-BUMP-START-POS.
016700*---------------------------------------------------------------*
016800     ADD 1 TO WS-IGN-START-POS.
016900 2110-EXIT.
017000     EXIT.
017100*---------------------------------------------------------------*
017200 2120-BACK-UP-END-POS.
017300*---------------------------------------------------------------*
017400     SUBTRACT 1 FROM WS-IGN-END-POS.
017500 2120-EXIT.
017600     EXIT.
017700*---------------------------------------------------------------*
017800 3000-CLOSE-IGNORE-FILE.
017900*---------------------------------------------------------------*
018000     CLOSE IGNORE-FILE.
018100 3000-EXIT.
018200     EXIT.
