000100*===============================================================*
000200* PROGRAM NAME:    LOGSELCT
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/88 R. OKAFOR      CREATED AS TAPESEL - DECIDES WHICH
000900*                         REELS ON THE CANDIDATE LIST GET PULLED
001000*                         FOR THE AUDIT EXTRACT.
001100* 09/22/91 R. OKAFOR      TICKET 1140 - EXCLUDE ANY NAME WHOSE
001200*                         SUFFIX MATCHES AN ENTRY IN THE
001300*                         EXCEPTION TABLE.
001400* 01/19/98 T. VELASQUEZ   TICKET 1401 - RENAMED FROM TAPESEL TO
001500*                         LOGSELCT FOR THE ON-LINE LOG EXTRACT.
001600* 11/30/99 T. VELASQUEZ   TICKET 1455 - Y2K REVIEW: NO 2-DIGIT
001700*                         YEAR FIELDS IN THIS PROGRAM. NO CHANGE.
001800* 07/22/25 M.STRAUSS     CR-4402 - REWORKED FOR THE LOGANON
001900*                         REDACTION JOB.  MANIFEST/SELECTED
002000*                         TABLES NOW PASSED VIA LINKAGE.
002100* 08/04/25 M.STRAUSS     CR-4419 - '.XEL' FILES ARE ALWAYS
002200*                         EXCLUDED, REGARDLESS OF THE IGNORE
002300*                         TABLE CONTENTS.  DISPOSITION FLAG
002400*                         MARKED ON THE MANIFEST ENTRY SO LOGMAIN
002500*                         CAN AUDIT-LOG WHAT WAS SKIPPED.
002600* 08/09/25 D.FENWICK     CR-4432 - SUFFIX TESTS NOW COMPARE ONE
002700*                         CHARACTER AT A TIME OFF THEIR OWN CHAR
002800*                         VIEWS INSTEAD OF ONE BLOCK MOVE, AND
002900*                         ADDED WS-SEL-TABLE-MAX SO A MANIFEST
003000*                         OVER 9999 ENTRIES CANNOT OVERRUN
003100*                         SELECTED-TABLE.
003200*===============================================================*
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  LOGSELCT.
003500 AUTHOR.        R. OKAFOR.
003600 INSTALLATION.  DATA CENTER SERVICES.
003700 DATE-WRITTEN.  03/11/88.
003800 DATE-COMPILED.
003900 SECURITY.      NON-CONFIDENTIAL.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200*---------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*---------------------------------------------------------------*
004500 SOURCE-COMPUTER. IBM-3081.
004600 OBJECT-COMPUTER. IBM-3081.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*===============================================================*
005000 DATA DIVISION.
005100*---------------------------------------------------------------*
005200 WORKING-STORAGE SECTION.
005300*---------------------------------------------------------------*
005400 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005500     05  WS-SEL-NAME-EFF-LEN        PIC S9(02) USAGE COMP.
005600     05  WS-SEL-SUFFIX-START        PIC S9(02) USAGE COMP.
005700     05  WS-SEL-XEL-START           PIC S9(02) USAGE COMP.
005800     05  WS-SEL-IGN-SUB             PIC S9(04) USAGE COMP.
005900     05  WS-SEL-CMP-SUB             PIC S9(02) USAGE COMP.
006000     05  WS-SEL-CMP-POS             PIC S9(02) USAGE COMP.
006100     05  WS-SEL-MATCH-SWITCH        PIC X(01).
006200         88  WS-SEL-SUFFIX-MATCHED           VALUE 'Y'.
006300         88  WS-SEL-SUFFIX-NOT-MATCHED       VALUE 'N'.
006400     05  FILLER                     PIC X(01) VALUE SPACE.
006500*---------------------------------------------------------------*
006600* TICKET CR-4432 - LEGACY LIMIT CONSTANT.  SELECTED-TABLE IS
006700* SIZED 1 TO 9999 IN COPYLIB-LOGFTBL; THIS GUARDS AGAINST A
006800* MANIFEST LARGER THAN THE TABLE CAN HOLD.
006900*---------------------------------------------------------------*
007000 77  WS-SEL-TABLE-MAX           PIC S9(04) USAGE COMP VALUE 9999.
007100*---------------------------------------------------------------*
007200* WORK AREA HOLDS ONE MANIFEST NAME AT A TIME WHILE WE MEASURE
007300* ITS TRUE LENGTH AND TEST ITS TRAILING CHARACTERS AGAINST THE
007400* '.XEL' LITERAL AND EACH IGNORE-TABLE SUFFIX.
007500*---------------------------------------------------------------*
007600 01  WS-SEL-WORK-AREA               PIC X(60).
007700 01  WS-SEL-WORK-CHARS REDEFINES WS-SEL-WORK-AREA
007800                       PIC X OCCURS 60 TIMES.
007900*---------------------------------------------------------------*
008000* TICKET CR-4432 - THE '.XEL' TEST AND THE IGNORE-SUFFIX TEST
008100* EACH GOT THEIR OWN NAMED CHAR VIEW WHEN THEY WERE CHANGED TO
008200* COMPARE ONE CHARACTER AT A TIME INSTEAD OF ONE BLOCK MOVE.
008300*---------------------------------------------------------------*
008400 01  WS-SEL-XEL-CHARS REDEFINES WS-SEL-WORK-AREA
008500                      PIC X OCCURS 60 TIMES.
008600 01  WS-SEL-SUFFIX-CHARS REDEFINES WS-SEL-WORK-AREA
008700                      PIC X OCCURS 60 TIMES.
008800 01  WS-SEL-XEL-LITERAL             PIC X(04) VALUE '.XEL'.
008900*---------------------------------------------------------------*
009000 LINKAGE SECTION.
009100 COPY LOGITBL.
009200 COPY LOGFTBL.
009300*===============================================================*
009400 PROCEDURE DIVISION USING LOG-IGNORE-CONTROL, IGNORE-TABLE,
009500                           LOG-FILE-CONTROL, MANIFEST-TABLE,
009600                           SELECTED-TABLE.
009700*---------------------------------------------------------------*
009800 0000-MAIN-ROUTINE.
009900*---------------------------------------------------------------*
010000     MOVE ZERO TO SELECTED-TABLE-SIZE.
010100     MOVE ZERO TO FILES-IGNORED-COUNT.
010200     IF MANIFEST-TABLE-SIZE > ZERO
010300         PERFORM 1000-EDIT-MANIFEST-ENTRY THRU 1000-EXIT
010400             VARYING MANIFEST-IDX FROM 1 BY 1
010500             UNTIL MANIFEST-IDX > MANIFEST-TABLE-SIZE
010600     END-IF.
010700     GOBACK.
010800*---------------------------------------------------------------*
010900 1000-EDIT-MANIFEST-ENTRY.
011000*---------------------------------------------------------------*
011100     MOVE MANIFEST-NAME (MANIFEST-IDX) TO WS-SEL-WORK-AREA.
011200     PERFORM 1100-MEASURE-WORK-NAME THRU 1100-EXIT.
011300     SET WS-SEL-SUFFIX-NOT-MATCHED TO TRUE.
011400     PERFORM 1200-TEST-XEL-SUFFIX THRU 1200-EXIT.
011500     IF WS-SEL-SUFFIX-NOT-MATCHED AND IGNORE-TABLE-SIZE > ZERO
011600         PERFORM 1300-TEST-IGNORE-SUFFIXES THRU 1300-EXIT
011700             VARYING WS-SEL-IGN-SUB FROM 1 BY 1
011800             UNTIL WS-SEL-IGN-SUB > IGNORE-TABLE-SIZE
011900                OR WS-SEL-SUFFIX-MATCHED
012000     END-IF.
012100     IF WS-SEL-SUFFIX-MATCHED
012200         SET MANIFEST-IS-IGNORED (MANIFEST-IDX) TO TRUE
012300         ADD 1 TO FILES-IGNORED-COUNT
012400     ELSE
012500         IF SELECTED-TABLE-SIZE >= WS-SEL-TABLE-MAX
012600             GO TO 1000-EXIT
012700         END-IF
012800         SET MANIFEST-IS-SELECTED (MANIFEST-IDX) TO TRUE
012900         ADD 1 TO SELECTED-TABLE-SIZE
013000         MOVE WS-SEL-WORK-AREA
013100             TO SELECTED-IN-NAME (SELECTED-TABLE-SIZE)
013200         MOVE SPACES
013300             TO SELECTED-OUT-NAME (SELECTED-TABLE-SIZE)
013400     END-IF.
013500 1000-EXIT.
013600     EXIT.
013700*---------------------------------------------------------------*
013800* WALK THE NAME FROM THE RIGHT UNTIL A NON-BLANK CHARACTER IS
013900* FOUND - THAT POSITION IS THE TRUE LENGTH OF THE ENTRY.  A
014000* MANIFEST NAME IS ALWAYS LEFT-JUSTIFIED SO NO LEFT SCAN IS
014100* NEEDED HERE.
014200*---------------------------------------------------------------*
014300 1100-MEASURE-WORK-NAME.
014400*---------------------------------------------------------------*
014500     MOVE 60 TO WS-SEL-NAME-EFF-LEN.
014600     PERFORM 1110-BACK-UP-NAME-LEN THRU 1110-EXIT
014700         UNTIL WS-SEL-NAME-EFF-LEN = ZERO
014800            OR WS-SEL-WORK-CHARS (WS-SEL-NAME-EFF-LEN)
014900               NOT = SPACE.
015000 1100-EXIT.
015100     EXIT.
015200*---------------------------------------------------------------*
015300 1110-BACK-UP-NAME-LEN.
015400*---------------------------------------------------------------*
015500     SUBTRACT 1 FROM WS-SEL-NAME-EFF-LEN.
015600 1110-EXIT.
015700     EXIT.
015800*---------------------------------------------------------------*
015900* TICKET CR-4419 - '.XEL' FILES ARE ALWAYS EXCLUDED, EVEN WHEN
016000* THE IGNORE TABLE IS EMPTY OR DOES NOT MENTION THEM.
016100*---------------------------------------------------------------*
016200 1200-TEST-XEL-SUFFIX.
016300*---------------------------------------------------------------*
016400     IF WS-SEL-NAME-EFF-LEN < 4
016500         GO TO 1200-EXIT.
016600     COMPUTE WS-SEL-XEL-START = WS-SEL-NAME-EFF-LEN - 4 + 1.
016700     SET WS-SEL-SUFFIX-MATCHED TO TRUE.
016800     PERFORM 1210-COMPARE-XEL-CHAR THRU 1210-EXIT
016900         VARYING WS-SEL-CMP-SUB FROM 1 BY 1
017000         UNTIL WS-SEL-CMP-SUB > 4
017100            OR WS-SEL-SUFFIX-NOT-MATCHED.
017200 1200-EXIT.
017300     EXIT.
017400*---------------------------------------------------------------*
017500 1210-COMPARE-XEL-CHAR.
017600*---------------------------------------------------------------*
017700     COMPUTE WS-SEL-CMP-POS =
017800         WS-SEL-XEL-START + WS-SEL-CMP-SUB - 1.
017900     IF WS-SEL-XEL-CHARS (WS-SEL-CMP-POS)
018000             NOT = WS-SEL-XEL-LITERAL (WS-SEL-CMP-SUB : 1)
018100         SET WS-SEL-SUFFIX-NOT-MATCHED TO TRUE.
018200 1210-EXIT.
018300     EXIT.
018400*---------------------------------------------------------------*
018500 1300-TEST-IGNORE-SUFFIXES.
018600*---------------------------------------------------------------*
018700     IF IGNORE-LEN (WS-SEL-IGN-SUB) = ZERO
018800        OR IGNORE-LEN (WS-SEL-IGN-SUB) > WS-SEL-NAME-EFF-LEN
018900         GO TO 1300-EXIT.
019000     COMPUTE WS-SEL-SUFFIX-START =
019100         WS-SEL-NAME-EFF-LEN - IGNORE-LEN (WS-SEL-IGN-SUB) + 1.
019200     SET WS-SEL-SUFFIX-MATCHED TO TRUE.
019300     PERFORM 1310-COMPARE-SUFFIX-CHAR THRU 1310-EXIT
019400         VARYING WS-SEL-CMP-SUB FROM 1 BY 1
019500         UNTIL WS-SEL-CMP-SUB > IGNORE-LEN (WS-SEL-IGN-SUB)
019600            OR WS-SEL-SUFFIX-NOT-MATCHED.
019700 1300-EXIT.
019800     EXIT.
019900*---------------------------------------------------------------*
020000 1310-COMPARE-SUFFIX-CHAR.
020100*---------------------------------------------------------------*
020200     COMPUTE WS-SEL-CMP-POS =
020300         WS-SEL-SUFFIX-START + WS-SEL-CMP-SUB - 1.
020400     IF WS-SEL-SUFFIX-CHARS (WS-SEL-CMP-POS)
020500             NOT = IGNORE-NAME (WS-SEL-IGN-SUB)
020600                 (WS-SEL-CMP-SUB : 1)
020700         SET WS-SEL-SUFFIX-NOT-MATCHED TO TRUE.
020800 1310-EXIT.
020900     EXIT.
