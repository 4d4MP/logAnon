000100*===============================================================*
000200* PROGRAM NAME:    LOGMAIN
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/88 R. OKAFOR      CREATED AS TAPEXTR - NIGHTLY JOB THAT
000900*                         PULLS THE AUDIT TAPE, MASKS SENSITIVE
001000*                         LITERALS AND WRITES A CLEAN EXTRACT FOR
001100*                         THE OUTSIDE REVIEW TEAM.  DRIVES
001200*                         TAPESCRB, TAPEXCPT, TAPESEL, TAPEMASK.
001300* 09/22/91 R. OKAFOR      TICKET 1140 - CANDIDATE TAPE LIST NOW
001400*                         COMES FROM A CATALOG EXTRACT INSTEAD OF
001500*                         BEING HAND-KEYED ON A PARM CARD.
001600* 06/03/94 T. VELASQUEZ   TICKET 1288 - RUN SUMMARY COUNTS ADDED
001700*                         AT END OF JOB.
001800* 01/19/98 T. VELASQUEZ   TICKET 1401 - RENAMED FROM TAPEXTR TO
001900*                         LOGMAIN; SOURCE IS NOW THE ON-LINE LOG
002000*                         DIRECTORY EXTRACT, NOT AUDIT TAPE.
002100*                         SUBPROGRAMS RENAMED TO MATCH: LOGRULES,
002200*                         LOGIGNOR, LOGSELCT, LOGSCRUB.
002300* 11/30/99 T. VELASQUEZ   TICKET 1455 - Y2K REVIEW: RUN DATE
002400*                         STAMP CHANGED FROM 2-DIGIT TO 4-DIGIT
002500*                         CENTURY. ACCEPT FROM DATE STILL YIELDS
002600*                         2-DIGIT YEAR ON THIS COMPILER; CENTURY
002700*                         IS SUPPLIED BY WS-RUN-DATE-CCYY WINDOW.
002800* 07/10/25 R.OKAFOR       CR-4402 - REWORKED AS THE LOGANON
002900*                         REDACTION JOB DRIVER.  MANIFEST FILE
003000*                         REPLACES THE CATALOG EXTRACT; LOG FILES
003100*                         ARE OPENED DYNAMICALLY BY SELECTED NAME.
003200* 08/09/25 M.STRAUSS      CR-4419 - ADDED UPSI-0 RUN OPTION TO
003300*                         PICK MAINTAIN-LENGTH VS STRIP-LENGTH
003400*                         MASKING FOR THE WHOLE RUN, AND THE
003500*                         RENAMED-FILE / IGNORED-FILE AUDIT LINES.
003600* 08/09/25 D.FENWICK      CR-4431 - 3120 WAS FIRING ON EVERY
003700*                         SELECTED FILE; NOW ONLY WHEN THE
003800*                         SCRUBBED NAME ACTUALLY DIFFERS FROM
003900*                         THE ORIGINAL, SO THE 'FILE RENAMED'
004000*                         LINE MEANS WHAT IT SAYS.
004100* 08/09/25 D.FENWICK      CR-4432 - ADDED WS-MANIFEST-TABLE-MAX SO
004200*                         THE READ LOOP CANNOT OVERRUN THE 9999-
004300*                         ENTRY MANIFEST-TABLE OCCURS LIMIT.
004400*===============================================================*
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.  LOGMAIN.
004700 AUTHOR.        R. OKAFOR.
004800 INSTALLATION.  DATA CENTER SERVICES.
004900 DATE-WRITTEN.  03/11/88.
005000 DATE-COMPILED.
005100 SECURITY.      NON-CONFIDENTIAL.
005200*===============================================================*
005300 ENVIRONMENT DIVISION.
005400*---------------------------------------------------------------*
005500 CONFIGURATION SECTION.
005600*---------------------------------------------------------------*
005700 SOURCE-COMPUTER. IBM-3081.
005800 OBJECT-COMPUTER. IBM-3081.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON  STATUS IS WS-STRIP-LENGTH-MODE
006200            OFF STATUS IS WS-MAINTAIN-LENGTH-MODE.
006300*---------------------------------------------------------------*
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT MANIFEST-FILE ASSIGN TO MANFDD
006700       ORGANIZATION IS LINE SEQUENTIAL
006800       FILE STATUS  IS MANIFEST-FILE-STATUS.
006900     SELECT LOG-IN-FILE ASSIGN TO WS-LOG-IN-PATH
007000       ORGANIZATION IS LINE SEQUENTIAL
007100       FILE STATUS  IS LOG-IN-FILE-STATUS.
007200     SELECT LOG-OUT-FILE ASSIGN TO WS-LOG-OUT-PATH
007300       ORGANIZATION IS LINE SEQUENTIAL
007400       FILE STATUS  IS LOG-OUT-FILE-STATUS.
007500     SELECT REPORT-FILE ASSIGN TO RPTDD
007600       ORGANIZATION IS LINE SEQUENTIAL
007700       FILE STATUS  IS REPORT-FILE-STATUS.
007800*===============================================================*
007900 DATA DIVISION.
008000*---------------------------------------------------------------*
008100 FILE SECTION.
008200*---------------------------------------------------------------*
008300 FD  MANIFEST-FILE
008400      LABEL RECORDS ARE STANDARD
008500      DATA RECORD IS MANIFEST-RECORD
008600      RECORDING MODE IS F.
008700 01  MANIFEST-RECORD                PIC X(60).
008800*---------------------------------------------------------------*
008900 FD  LOG-IN-FILE
009000      LABEL RECORDS ARE STANDARD
009100      DATA RECORD IS LOG-IN-RECORD
009200      RECORDING MODE IS F.
009300 01  LOG-IN-RECORD                  PIC X(132).
009400*---------------------------------------------------------------*
009500 FD  LOG-OUT-FILE
009600      LABEL RECORDS ARE STANDARD
009700      DATA RECORD IS LOG-OUT-RECORD
009800      RECORDING MODE IS F.
009900 01  LOG-OUT-RECORD                 PIC X(132).
010000*---------------------------------------------------------------*
010100 FD  REPORT-FILE
010200      LABEL RECORDS ARE STANDARD
010300      DATA RECORD IS REPORT-RECORD
010400      RECORDING MODE IS F.
010500 01  REPORT-RECORD                  PIC X(132).
010600*---------------------------------------------------------------*
010700 WORKING-STORAGE SECTION.
010800*---------------------------------------------------------------*
010900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
011000     05  MANIFEST-FILE-STATUS       PIC X(02) VALUE SPACES.
011100         88  MANIFEST-FILE-OK                  VALUE '00'.
011200         88  MANIFEST-FILE-EOF                  VALUE '10'.
011300     05  LOG-IN-FILE-STATUS         PIC X(02) VALUE SPACES.
011400         88  LOG-IN-FILE-OK                     VALUE '00'.
011500         88  LOG-IN-FILE-EOF                     VALUE '10'.
011600     05  LOG-OUT-FILE-STATUS        PIC X(02) VALUE SPACES.
011700         88  LOG-OUT-FILE-OK                    VALUE '00'.
011800     05  REPORT-FILE-STATUS         PIC X(02) VALUE SPACES.
011900         88  REPORT-FILE-OK                     VALUE '00'.
012000     05  FILLER                     PIC X(01) VALUE SPACE.
012100*---------------------------------------------------------------*
012200* TICKET CR-4432 - LEGACY LIMIT CONSTANT.  MANIFEST-TABLE IS SIZED
012300* 1 TO 9999 IN COPYLIB-LOGFTBL; THIS GUARDS THE READ LOOP AGAINST
012400* A MANIFEST DECK LARGER THAN THE TABLE CAN HOLD.
012500*---------------------------------------------------------------*
012600 77  WS-MANIFEST-TABLE-MAX      PIC S9(05) USAGE COMP VALUE 9999.
012700*---------------------------------------------------------------*
012800* DYNAMIC FILE-NAME AREAS FOR THE INPUT/OUTPUT LOG FILE PAIR -
012900* BUILT FROM THE SHOP LOG DIRECTORY CONSTANTS AND THE SELECTED
013000* TABLE ENTRY FOR THE FILE PRESENTLY BEING COPIED.
013100*---------------------------------------------------------------*
013200 01  WS-FILE-PATH-CONSTANTS.
013300     05  WS-INPUT-DIR-PREFIX        PIC X(20) VALUE 'LOGIN/'.
013400     05  WS-OUTPUT-DIR-PREFIX       PIC X(20) VALUE 'LOGOUT/'.
013500     05  FILLER                     PIC X(20) VALUE SPACES.
013600 01  WS-LOG-IN-PATH                 PIC X(80).
013700 01  WS-LOG-OUT-PATH                PIC X(80).
013800*---------------------------------------------------------------*
013900* INTERFACE AREA PASSED TO LOGSCRUB - SAME SEVEN FIELDS FOR A
014000* LOG LINE OR A FILE NAME.
014100*---------------------------------------------------------------*
014200 01  WS-SCRUB-INTERFACE.
014300     05  WS-SCRUB-WORK-LINE         PIC X(132).
014400     05  WS-SCRUB-ACTUAL-LEN        PIC S9(03) USAGE COMP.
014500     05  WS-SCRUB-RESULT-LINE       PIC X(132).
014600     05  WS-SCRUB-RESULT-LEN        PIC S9(03) USAGE COMP.
014700     05  WS-SCRUB-MATCH-COUNT       PIC S9(05) USAGE COMP.
014800     05  FILLER                     PIC X(01) VALUE SPACE.
014900*---------------------------------------------------------------*
015000* RUN-LEVEL TOTALS FOR THE SUMMARY REPORT.
015100*---------------------------------------------------------------*
015200 01  WS-RUN-COUNTERS.
015300     05  WS-LINES-PROCESSED         PIC S9(07) USAGE COMP
015400                                                 VALUE ZERO.
015500     05  WS-LINES-MODIFIED          PIC S9(07) USAGE COMP
015600                                                 VALUE ZERO.
015700     05  WS-MATCHES-REDACTED        PIC S9(07) USAGE COMP
015800                                                 VALUE ZERO.
015900     05  FILLER                     PIC X(01) VALUE SPACE.
016000*---------------------------------------------------------------*
016100* TICKET 1455 - RUN DATE STAMP, CARRIED AS A 4-DIGIT-CENTURY
016200* FIELD EVEN THOUGH ACCEPT FROM DATE ON THIS COMPILER RETURNS A
016300* 2-DIGIT YEAR; WS-RUN-DATE-CC IS FILLED FROM THE CENTURY WINDOW
016400* CONSTANT BELOW RATHER THAN FROM THE ACCEPT.
016500*---------------------------------------------------------------*
016600 01  WS-RUN-DATE-TODAY              PIC 9(06).
016700 01  WS-RUN-DATE-TODAY-VIEW REDEFINES WS-RUN-DATE-TODAY.
016800     05  WS-RUN-DATE-YY             PIC 9(02).
016900     05  WS-RUN-DATE-MM             PIC 9(02).
017000     05  WS-RUN-DATE-DD             PIC 9(02).
017100 01  WS-RUN-DATE-FULL.
017200     05  WS-RUN-DATE-CC             PIC 9(02) VALUE 20.
017300     05  WS-RUN-DATE-YY-OUT         PIC 9(02).
017400     05  FILLER                     PIC X(01) VALUE '-'.
017500     05  WS-RUN-DATE-MM-OUT         PIC 9(02).
017600     05  FILLER                     PIC X(01) VALUE '-'.
017700     05  WS-RUN-DATE-DD-OUT         PIC 9(02).
017800*---------------------------------------------------------------*
017900 COPY LOGRTBL.
018000 COPY LOGITBL.
018100 COPY LOGFTBL.
018200 COPY LOGRPT.
018300*===============================================================*
018400 PROCEDURE DIVISION.
018500*---------------------------------------------------------------*
018600 0000-MAIN-PARAGRAPH.
018700*---------------------------------------------------------------*
018800     PERFORM 0100-OPEN-REPORT-FILE THRU 0100-EXIT.
018900     PERFORM 0200-SET-RUN-OPTIONS THRU 0200-EXIT.
019000     PERFORM 1000-LOAD-RULE-TABLE THRU 1000-EXIT.
019100     IF RETURN-CODE = 16
019200         GO TO 9900-ABORT-RUN.
019300     PERFORM 1100-LOAD-IGNORE-TABLE THRU 1100-EXIT.
019400     PERFORM 1200-ECHO-LOADED-RULES THRU 1200-EXIT.
019500     PERFORM 1300-READ-MANIFEST-RECORDS THRU 1300-EXIT.
019600     PERFORM 2000-SELECT-INPUT-FILES THRU 2000-EXIT.
019700     PERFORM 3000-PROCESS-SELECTED-FILES THRU 3000-EXIT.
019800     PERFORM 4000-WRITE-RUN-SUMMARY THRU 4000-EXIT.
019900     PERFORM 5000-CLOSE-REPORT-FILE THRU 5000-EXIT.
020000     GOBACK.
020100*---------------------------------------------------------------*
020200 0100-OPEN-REPORT-FILE.
020300*---------------------------------------------------------------*
020400     OPEN OUTPUT REPORT-FILE.
020500     ACCEPT WS-RUN-DATE-TODAY FROM DATE.
020600     MOVE WS-RUN-DATE-YY TO WS-RUN-DATE-YY-OUT.
020700     MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-MM-OUT.
020800     MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-DD-OUT.
020900     MOVE SPACES TO AUDIT-DETAIL-LINE.
021000     STRING 'LOGANON RUN DATE - ' DELIMITED BY SIZE
021100            WS-RUN-DATE-FULL DELIMITED BY SIZE
021200         INTO AUDIT-TEXT.
021300     WRITE REPORT-RECORD FROM REPORT-LINE-AREA
021400         AFTER ADVANCING TOP-OF-FORM.
021500 0100-EXIT.
021600     EXIT.
021700*---------------------------------------------------------------*
021800* TICKET CR-4419 - UPSI-0 OFF SELECTS THE ORIGINAL ASTERISK
021900* OVERLAY (LENGTH PRESERVED); UPSI-0 ON SELECTS THE LITERAL
022000* REPLACEMENT STRING (LENGTH MAY CHANGE).  DEFAULT IS OFF.
022100*---------------------------------------------------------------*
022200 0200-SET-RUN-OPTIONS.
022300*---------------------------------------------------------------*
022400     IF WS-STRIP-LENGTH-MODE
022500         SET RULE-MODE-STRIP-LEN TO TRUE
022600     ELSE
022700         SET RULE-MODE-MAINTAIN-LEN TO TRUE
022800     END-IF.
022900     MOVE '*' TO RULE-PLACEHOLDER-CHAR.
023000     MOVE '[REDACTED]' TO RULE-PLACEHOLDER-STRG.
023100 0200-EXIT.
023200     EXIT.
023300*---------------------------------------------------------------*
023400 1000-LOAD-RULE-TABLE.
023500*---------------------------------------------------------------*
023600     CALL 'LOGRULES' USING LOG-RULE-CONTROL, RULE-TABLE.
023700 1000-EXIT.
023800     EXIT.
023900*---------------------------------------------------------------*
024000 1100-LOAD-IGNORE-TABLE.
024100*---------------------------------------------------------------*
024200     CALL 'LOGIGNOR' USING LOG-IGNORE-CONTROL, IGNORE-TABLE.
024300 1100-EXIT.
024400     EXIT.
024500*---------------------------------------------------------------*
024600 1200-ECHO-LOADED-RULES.
024700*---------------------------------------------------------------*
024800     IF RULE-TABLE-SIZE > ZERO
024900         PERFORM 1210-ECHO-ONE-RULE THRU 1210-EXIT
025000             VARYING RULE-IDX FROM 1 BY 1
025100             UNTIL RULE-IDX > RULE-TABLE-SIZE
025200     END-IF.
025300 1200-EXIT.
025400     EXIT.
025500*---------------------------------------------------------------*
025600 1210-ECHO-ONE-RULE.
025700*---------------------------------------------------------------*
025800     MOVE SPACES TO AUDIT-DETAIL-LINE.
025900     STRING 'RULE LOADED - ' DELIMITED BY SIZE
026000            RULE-TEXT (RULE-IDX) (1 : RULE-LEN (RULE-IDX))
026100                DELIMITED BY SIZE
026200         INTO AUDIT-TEXT.
026300     WRITE REPORT-RECORD FROM REPORT-LINE-AREA.
026400 1210-EXIT.
026500     EXIT.
026600*---------------------------------------------------------------*
026700 1300-READ-MANIFEST-RECORDS.
026800*---------------------------------------------------------------*
026900     MOVE ZERO TO MANIFEST-TABLE-SIZE.
027000     OPEN INPUT MANIFEST-FILE.
027100     PERFORM 1310-READ-ONE-MANIFEST-RECORD THRU 1310-EXIT
027200         UNTIL MANIFEST-FILE-EOF.
027300     CLOSE MANIFEST-FILE.
027400 1300-EXIT.
027500     EXIT.
027600*---------------------------------------------------------------*
027700 1310-READ-ONE-MANIFEST-RECORD.
027800*---------------------------------------------------------------*
027900     READ MANIFEST-FILE
028000         AT END
028100             SET MANIFEST-FILE-EOF TO TRUE
028200             GO TO 1310-EXIT
028300     END-READ.
028400     IF MANIFEST-RECORD NOT = SPACES
028500             AND MANIFEST-TABLE-SIZE < WS-MANIFEST-TABLE-MAX
028600         ADD 1 TO MANIFEST-TABLE-SIZE
028700         MOVE MANIFEST-RECORD
028800             TO MANIFEST-NAME (MANIFEST-TABLE-SIZE)
028900         MOVE SPACE
029000             TO MANIFEST-DISPOSITION (MANIFEST-TABLE-SIZE)
029100     END-IF.
029200 1310-EXIT.
029300     EXIT.
029400*---------------------------------------------------------------*
029500 2000-SELECT-INPUT-FILES.
029600*---------------------------------------------------------------*
029700     CALL 'LOGSELCT' USING LOG-IGNORE-CONTROL, IGNORE-TABLE,
029800                            LOG-FILE-CONTROL, MANIFEST-TABLE,
029900                            SELECTED-TABLE.
030000     IF MANIFEST-TABLE-SIZE > ZERO
030100         PERFORM 2010-LOG-IF-IGNORED THRU 2010-EXIT
030200             VARYING MANIFEST-IDX FROM 1 BY 1
030300             UNTIL MANIFEST-IDX > MANIFEST-TABLE-SIZE
030400     END-IF.
030500 2000-EXIT.
030600     EXIT.
030700*---------------------------------------------------------------*
030800 2010-LOG-IF-IGNORED.
030900*---------------------------------------------------------------*
031000     IF MANIFEST-IS-IGNORED (MANIFEST-IDX)
031100         MOVE SPACES TO AUDIT-DETAIL-LINE
031200         STRING 'FILE IGNORED - ' DELIMITED BY SIZE
031300                MANIFEST-NAME (MANIFEST-IDX) DELIMITED BY SPACE
031400             INTO AUDIT-TEXT
031500         WRITE REPORT-RECORD FROM REPORT-LINE-AREA
031600     END-IF.
031700 2010-EXIT.
031800     EXIT.
031900*---------------------------------------------------------------*
032000 3000-PROCESS-SELECTED-FILES.
032100*---------------------------------------------------------------*
032200     IF SELECTED-TABLE-SIZE > ZERO
032300         PERFORM 3100-PROCESS-ONE-FILE THRU 3100-EXIT
032400             VARYING SELECTED-IDX FROM 1 BY 1
032500             UNTIL SELECTED-IDX > SELECTED-TABLE-SIZE
032600     END-IF.
032700 3000-EXIT.
032800     EXIT.
032900*---------------------------------------------------------------*
033000 3100-PROCESS-ONE-FILE.
033100*---------------------------------------------------------------*
033200     PERFORM 3110-SCRUB-OUTPUT-NAME THRU 3110-EXIT.
033300     IF SELECTED-OUT-NAME (SELECTED-IDX)
033400             NOT = SELECTED-IN-NAME (SELECTED-IDX)
033500         PERFORM 3120-LOG-RENAMED-FILE THRU 3120-EXIT
033600     END-IF.
033700     PERFORM 3200-COPY-ONE-LOG-FILE THRU 3200-EXIT.
033800 3100-EXIT.
033900     EXIT.
034000*---------------------------------------------------------------*
034100* TICKET CR-4419 - THE OUTPUT FILE NAME GETS THE SAME REDACTION
034200* PASS AS A LOG LINE.  A NAME NEVER EXCEEDS 60 BYTES SO IT IS
034300* LEFT-JUSTIFIED INTO THE 132-BYTE SCRUB WORK AREA UNCHANGED.
034400*---------------------------------------------------------------*
034500 3110-SCRUB-OUTPUT-NAME.
034600*---------------------------------------------------------------*
034700     MOVE SPACES TO WS-SCRUB-WORK-LINE.
034800     MOVE SELECTED-IN-NAME (SELECTED-IDX)
034900         TO WS-SCRUB-WORK-LINE (1 : 60).
035000     MOVE 60 TO WS-SCRUB-ACTUAL-LEN.
035100     CALL 'LOGSCRUB' USING LOG-RULE-CONTROL,
035200                                  RULE-TABLE,
035300                                  WS-SCRUB-WORK-LINE,
035400                                  WS-SCRUB-ACTUAL-LEN,
035500                                  WS-SCRUB-RESULT-LINE,
035600                                  WS-SCRUB-RESULT-LEN,
035700                                  WS-SCRUB-MATCH-COUNT.
035800     MOVE WS-SCRUB-RESULT-LINE (1 : 60)
035900         TO SELECTED-OUT-NAME (SELECTED-IDX).
036000 3110-EXIT.
036100     EXIT.
036200*---------------------------------------------------------------*
036300 3120-LOG-RENAMED-FILE.
036400*---------------------------------------------------------------*
036500     MOVE SPACES TO AUDIT-DETAIL-LINE.
036600     STRING 'FILE RENAMED - ' DELIMITED BY SIZE
036700            SELECTED-IN-NAME (SELECTED-IDX) DELIMITED BY SPACE
036800            ' TO ' DELIMITED BY SIZE
036900            SELECTED-OUT-NAME (SELECTED-IDX) DELIMITED BY SPACE
037000         INTO AUDIT-TEXT.
037100     WRITE REPORT-RECORD FROM REPORT-LINE-AREA.
037200 3120-EXIT.
037300     EXIT.
037400*---------------------------------------------------------------*
037500 3200-COPY-ONE-LOG-FILE.
037600*---------------------------------------------------------------*
037700     MOVE SPACES TO WS-LOG-IN-PATH.
037800     STRING WS-INPUT-DIR-PREFIX DELIMITED BY SPACE
037900            SELECTED-IN-NAME (SELECTED-IDX) DELIMITED BY SPACE
038000         INTO WS-LOG-IN-PATH.
038100     MOVE SPACES TO WS-LOG-OUT-PATH.
038200     STRING WS-OUTPUT-DIR-PREFIX DELIMITED BY SPACE
038300            SELECTED-OUT-NAME (SELECTED-IDX) DELIMITED BY SPACE
038400         INTO WS-LOG-OUT-PATH.
038500     OPEN INPUT LOG-IN-FILE.
038600     OPEN OUTPUT LOG-OUT-FILE.
038700     PERFORM 3210-COPY-ONE-LOG-LINE THRU 3210-EXIT
038800         UNTIL LOG-IN-FILE-EOF.
038900     CLOSE LOG-IN-FILE.
039000     CLOSE LOG-OUT-FILE.
039100 3200-EXIT.
039200     EXIT.
039300*---------------------------------------------------------------*
039400 3210-COPY-ONE-LOG-LINE.
039500*---------------------------------------------------------------*
039600     READ LOG-IN-FILE
039700         AT END
039800             SET LOG-IN-FILE-EOF TO TRUE
039900             GO TO 3210-EXIT
040000     END-READ.
040100     ADD 1 TO WS-LINES-PROCESSED.
040200     MOVE SPACES TO WS-SCRUB-WORK-LINE.
040300     MOVE LOG-IN-RECORD TO WS-SCRUB-WORK-LINE.
040400     MOVE 132 TO WS-SCRUB-ACTUAL-LEN.
040500     CALL 'LOGSCRUB' USING LOG-RULE-CONTROL,
040600                                  RULE-TABLE,
040700                                  WS-SCRUB-WORK-LINE,
040800                                  WS-SCRUB-ACTUAL-LEN,
040900                                  WS-SCRUB-RESULT-LINE,
041000                                  WS-SCRUB-RESULT-LEN,
041100                                  WS-SCRUB-MATCH-COUNT.
041200     IF WS-SCRUB-MATCH-COUNT > ZERO
041300         ADD 1 TO WS-LINES-MODIFIED
041400         ADD WS-SCRUB-MATCH-COUNT TO WS-MATCHES-REDACTED
041500     END-IF.
041600     MOVE WS-SCRUB-RESULT-LINE TO LOG-OUT-RECORD.
041700     WRITE LOG-OUT-RECORD.
041800 3210-EXIT.
041900     EXIT.
042000*---------------------------------------------------------------*
042100 4000-WRITE-RUN-SUMMARY.
042200*---------------------------------------------------------------*
042300     PERFORM 4010-WRITE-TITLE-LINE THRU 4010-EXIT.
042400     PERFORM 4020-WRITE-FILES-SELECTED-LINE THRU 4020-EXIT.
042500     PERFORM 4030-WRITE-FILES-IGNORED-LINE THRU 4030-EXIT.
042600     PERFORM 4040-WRITE-LINES-PROCESSED-LINE THRU 4040-EXIT.
042700     PERFORM 4050-WRITE-LINES-MODIFIED-LINE THRU 4050-EXIT.
042800     PERFORM 4060-WRITE-MATCHES-REDACTED-LINE THRU 4060-EXIT.
042900 4000-EXIT.
043000     EXIT.
043100*---------------------------------------------------------------*
043200 4010-WRITE-TITLE-LINE.
043300*---------------------------------------------------------------*
043400     MOVE SPACES TO RUN-SUMMARY-TITLE.
043500     MOVE 'LOG ANONYMIZATION RUN SUMMARY' TO RS-TITLE-TEXT.
043600     WRITE REPORT-RECORD FROM REPORT-LINE-AREA
043700         AFTER ADVANCING TOP-OF-FORM.
043800 4010-EXIT.
043900     EXIT.
044000*---------------------------------------------------------------*
044100 4020-WRITE-FILES-SELECTED-LINE.
044200*---------------------------------------------------------------*
044300     MOVE SPACES TO RUN-SUMMARY-DETAIL.
044400     MOVE '  FILES SELECTED:   ' TO RS-CAPTION.
044500     MOVE SELECTED-TABLE-SIZE TO RS-FILES-SELECTED.
044600     WRITE REPORT-RECORD FROM REPORT-LINE-AREA.
044700 4020-EXIT.
044800     EXIT.
044900*---------------------------------------------------------------*
045000 4030-WRITE-FILES-IGNORED-LINE.
045100*---------------------------------------------------------------*
045200     MOVE SPACES TO RUN-SUMMARY-DETAIL.
045300     MOVE '  FILES IGNORED:    ' TO RS-CAPTION.
045400     MOVE FILES-IGNORED-COUNT TO RS-FILES-SELECTED.
045500     WRITE REPORT-RECORD FROM REPORT-LINE-AREA.
045600 4030-EXIT.
045700     EXIT.
045800*---------------------------------------------------------------*
045900 4040-WRITE-LINES-PROCESSED-LINE.
046000*---------------------------------------------------------------*
046100     MOVE SPACES TO RUN-SUMMARY-DETAIL.
046200     MOVE '  LINES PROCESSED:  ' TO RS-CAPTION.
046300     MOVE WS-LINES-PROCESSED TO RS-LINES-VALUE.
046400     WRITE REPORT-RECORD FROM REPORT-LINE-AREA.
046500 4040-EXIT.
046600     EXIT.
046700*---------------------------------------------------------------*
046800 4050-WRITE-LINES-MODIFIED-LINE.
046900*---------------------------------------------------------------*
047000     MOVE SPACES TO RUN-SUMMARY-DETAIL.
047100     MOVE '  LINES MODIFIED:   ' TO RS-CAPTION.
047200     MOVE WS-LINES-MODIFIED TO RS-LINES-VALUE.
047300     WRITE REPORT-RECORD FROM REPORT-LINE-AREA.
047400 4050-EXIT.
047500     EXIT.
047600*---------------------------------------------------------------*
047700 4060-WRITE-MATCHES-REDACTED-LINE.
047800*---------------------------------------------------------------*
047900     MOVE SPACES TO RUN-SUMMARY-DETAIL.
048000     MOVE '  MATCHES REDACTED: ' TO RS-CAPTION.
048100     MOVE WS-MATCHES-REDACTED TO RS-LINES-VALUE.
048200     WRITE REPORT-RECORD FROM REPORT-LINE-AREA.
048300 4060-EXIT.
048400     EXIT.
048500*---------------------------------------------------------------*
048600 5000-CLOSE-REPORT-FILE.
048700*---------------------------------------------------------------*
048800     CLOSE REPORT-FILE.
048900 5000-EXIT.
049000     EXIT.
049100*---------------------------------------------------------------*
049200* TICKET 1602 (SEE LOGRULES) - THE RUN CANNOT CONTINUE WITH NO
049300* EFFECTIVE RULES; LOGRULES ALREADY DISPLAYED THE REASON.
049400*---------------------------------------------------------------*
049500 9900-ABORT-RUN.
049600*---------------------------------------------------------------*
049700     MOVE SPACES TO AUDIT-DETAIL-LINE.
049800     MOVE 'LOGMAIN - RUN ABORTED, NO EFFECTIVE RULES'
049900         TO AUDIT-TEXT.
050000     WRITE REPORT-RECORD FROM REPORT-LINE-AREA.
050100     CLOSE REPORT-FILE.
050200     MOVE 16 TO RETURN-CODE.
050300     GOBACK.
