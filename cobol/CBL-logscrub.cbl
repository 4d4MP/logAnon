000100*===============================================================*
000200* PROGRAM NAME:    LOGSCRUB
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/88 R. OKAFOR      CREATED AS TAPEMASK - OVERLAYS EACH
000900*                         MATCHED LITERAL ON THE PRINT LINE WITH
001000*                         ASTERISKS BEFORE THE EXTRACT GOES OUT.
001100* 09/22/91 R. OKAFOR      TICKET 1140 - RULES NOW APPLIED IN
001200*                         TABLE ORDER, ONE COMPLETE PASS PER
001300*                         RULE, SO A LATER RULE CAN CATCH TEXT AN
001400*                         EARLIER MASK LEFT BEHIND.
001500* 06/03/94 T. VELASQUEZ   TICKET 1288 - SCAN RESUMES PAST THE
001600*                         MASKED SPAN INSTEAD OF RE-TESTING IT.
001700* 01/19/98 T. VELASQUEZ   TICKET 1401 - RENAMED FROM TAPEMASK TO
001800*                         LOGSCRUB FOR THE ON-LINE LOG EXTRACT.
001900* 11/30/99 T. VELASQUEZ   TICKET 1455 - Y2K REVIEW: NO 2-DIGIT
002000*                         YEAR FIELDS IN THIS PROGRAM. NO CHANGE.
002100* 07/25/25 M.STRAUSS     CR-4402 - REWORKED AS A CALLED
002200*                         SUBPROGRAM SHARED BY LOGMAIN FOR BOTH
002300*                         LOG-LINE AND FILE-NAME SCRUBBING.
002400* 08/06/25 D.FENWICK     CR-4419 - ADDED THE STRIP-LENGTH MASKING
002500*                         OPTION.  RULE-MODE-SWITCH NOW SELECTS
002600*                         BETWEEN THE ORIGINAL ASTERISK OVERLAY
002700*                         (LENGTH PRESERVED) AND A LITERAL
002800*                         REPLACEMENT STRING (LENGTH MAY CHANGE).
002900* 08/08/25 D.FENWICK     CR-4419 - RESULT LINE IS NOW BLANKED AND
003000*                         BUILT BY LENGTH BEFORE RETURN; A CALL
003100*                         THAT SHRINKS THE LINE WAS LEAVING PRIOR
003200*                         CALL'S CHARACTERS PAST THE NEW LENGTH.
003300* 08/09/25 D.FENWICK     CR-4432 - ADDED WS-SCRUB-MAX-LINE-LEN AND
003400*                         WS-SCRUB-MAX-PLACE-LEN SO THE 132/20
003500*                         LIMITS ARE NAMED CONSTANTS INSTEAD OF
003600*                         LITERALS, AND A CALLER LENGTH LONGER
003700*                         THAN THE WORK AREA CANNOT OVERRUN
003800*                         WS-SCRUB-CUR-CHARS.
003900*===============================================================*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.  LOGSCRUB.
004200 AUTHOR.        R. OKAFOR.
004300 INSTALLATION.  DATA CENTER SERVICES.
004400 DATE-WRITTEN.  03/11/88.
004500 DATE-COMPILED.
004600 SECURITY.      NON-CONFIDENTIAL.
004700*===============================================================*
004800 ENVIRONMENT DIVISION.
004900*---------------------------------------------------------------*
005000 CONFIGURATION SECTION.
005100*---------------------------------------------------------------*
005200 SOURCE-COMPUTER. IBM-3081.
005300 OBJECT-COMPUTER. IBM-3081.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 WORKING-STORAGE SECTION.
006000*---------------------------------------------------------------*
006100 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006200     05  WS-SCRUB-RULE-SUB          PIC S9(04) USAGE COMP.
006300     05  WS-SCRUB-SCAN-POS          PIC S9(03) USAGE COMP.
006400     05  WS-SCRUB-REMAIN-LEN        PIC S9(03) USAGE COMP.
006500     05  WS-SCRUB-PLACEHOLDER-LEN   PIC S9(02) USAGE COMP.
006600     05  WS-SCRUB-FILL-SUB          PIC S9(02) USAGE COMP.
006700     05  FILLER                     PIC X(01) VALUE SPACE.
006800*---------------------------------------------------------------*
006900* TICKET CR-4432 - LEGACY LIMIT CONSTANTS.  THE WORK LINE AND THE
007000* PLACEHOLDER STRING ARE FIXED-WIDTH; THESE REPLACE THE 132 AND 20
007100* LITERALS THAT USED TO BE SCATTERED THROUGH THE PROCEDURE.
007200*---------------------------------------------------------------*
007300 77  WS-SCRUB-MAX-LINE-LEN      PIC S9(03) USAGE COMP VALUE 132.
007400 77  WS-SCRUB-MAX-PLACE-LEN     PIC S9(02) USAGE COMP VALUE 20.
007500*---------------------------------------------------------------*
007600* WORKING COPY OF THE LINE UNDER SCRUB.  EACH RULE READS
007700* WS-SCRUB-CUR-LINE AND BUILDS WS-SCRUB-NEW-LINE; AT THE END OF
007800* THE RULE THE NEW LINE BECOMES THE CURRENT LINE FOR THE NEXT
007900* RULE IN THE TABLE.
008000*---------------------------------------------------------------*
008100 01  WS-SCRUB-CUR-LINE              PIC X(132).
008200 01  WS-SCRUB-CUR-CHARS REDEFINES WS-SCRUB-CUR-LINE
008300                       PIC X OCCURS 132 TIMES.
008400 01  WS-SCRUB-CUR-LEN               PIC S9(03) USAGE COMP.
008500*---------------------------------------------------------------*
008600 01  WS-SCRUB-NEW-LINE              PIC X(132).
008700 01  WS-SCRUB-NEW-CHARS REDEFINES WS-SCRUB-NEW-LINE
008800                       PIC X OCCURS 132 TIMES.
008900 01  WS-SCRUB-NEW-LEN               PIC S9(03) USAGE COMP.
009000*---------------------------------------------------------------*
009100* TICKET CR-4419 - LOCAL VIEW OF THE PLACEHOLDER STRING SO WE CAN
009200* MEASURE ITS TRUE LENGTH ONCE PER CALL, BEFORE ANY RULE RUNS.
009300*---------------------------------------------------------------*
009400 01  WS-SCRUB-PLACEHOLDER-AREA      PIC X(20).
009500 01  WS-SCRUB-PLACEHOLDER-CHARS
009600         REDEFINES WS-SCRUB-PLACEHOLDER-AREA
009700                       PIC X OCCURS 20 TIMES.
009800*---------------------------------------------------------------*
009900 LINKAGE SECTION.
010000 COPY LOGRTBL.
010100*---------------------------------------------------------------*
010200 01  LS-SCRUB-WORK-LINE             PIC X(132).
010300 01  LS-SCRUB-ACTUAL-LEN            PIC S9(03) USAGE COMP.
010400 01  LS-SCRUB-RESULT-LINE           PIC X(132).
010500 01  LS-SCRUB-RESULT-LEN            PIC S9(03) USAGE COMP.
010600 01  LS-SCRUB-MATCH-COUNT           PIC S9(05) USAGE COMP.
010700*===============================================================*
010800 PROCEDURE DIVISION USING LOG-RULE-CONTROL,
010900                           RULE-TABLE,
011000                           LS-SCRUB-WORK-LINE,
011100                           LS-SCRUB-ACTUAL-LEN,
011200                           LS-SCRUB-RESULT-LINE,
011300                           LS-SCRUB-RESULT-LEN,
011400                           LS-SCRUB-MATCH-COUNT.
011500*---------------------------------------------------------------*
011600 0000-MAIN-ROUTINE.
011700*---------------------------------------------------------------*
011800     MOVE ZERO TO LS-SCRUB-MATCH-COUNT.
011900     MOVE LS-SCRUB-WORK-LINE TO WS-SCRUB-CUR-LINE.
012000     IF LS-SCRUB-ACTUAL-LEN > WS-SCRUB-MAX-LINE-LEN
012100         MOVE WS-SCRUB-MAX-LINE-LEN TO WS-SCRUB-CUR-LEN
012200     ELSE
012300         MOVE LS-SCRUB-ACTUAL-LEN TO WS-SCRUB-CUR-LEN
012400     END-IF.
012500     PERFORM 1000-COMPUTE-PLACEHOLDER-LEN THRU 1000-EXIT.
012600     IF RULE-TABLE-SIZE > ZERO
012700         PERFORM 2000-APPLY-ONE-RULE THRU 2000-EXIT
012800             VARYING WS-SCRUB-RULE-SUB FROM 1 BY 1
012900             UNTIL WS-SCRUB-RULE-SUB > RULE-TABLE-SIZE
013000     END-IF.
013100     MOVE SPACES TO LS-SCRUB-RESULT-LINE.
013200     IF WS-SCRUB-CUR-LEN > ZERO
013300         MOVE WS-SCRUB-CUR-LINE (1 : WS-SCRUB-CUR-LEN)
013400             TO LS-SCRUB-RESULT-LINE (1 : WS-SCRUB-CUR-LEN)
013500     END-IF.
013600     MOVE WS-SCRUB-CUR-LEN TO LS-SCRUB-RESULT-LEN.
013700     GOBACK.
013800*---------------------------------------------------------------*
013900* TICKET CR-4419 - THE PLACEHOLDER STRING IS TRIMMED ONCE, THE
014000* SAME WAY THE RULE AND IGNORE LOADERS TRIM AN INPUT LINE.
014100*---------------------------------------------------------------*
014200 1000-COMPUTE-PLACEHOLDER-LEN.
014300*---------------------------------------------------------------*
014400     MOVE RULE-PLACEHOLDER-STRG TO WS-SCRUB-PLACEHOLDER-AREA.
014500     MOVE WS-SCRUB-MAX-PLACE-LEN TO WS-SCRUB-PLACEHOLDER-LEN.
014600     PERFORM 1010-BACK-UP-PLACEHOLDER-LEN THRU 1010-EXIT
014700         UNTIL WS-SCRUB-PLACEHOLDER-LEN = ZERO
014800            OR WS-SCRUB-PLACEHOLDER-CHARS
014900                  (WS-SCRUB-PLACEHOLDER-LEN) NOT = SPACE.
015000 1000-EXIT.
015100     EXIT.
015200*---------------------------------------------------------------*
015300 1010-BACK-UP-PLACEHOLDER-LEN.
015400*---------------------------------------------------------------*
015500     SUBTRACT 1 FROM WS-SCRUB-PLACEHOLDER-LEN.
015600 1010-EXIT.
015700     EXIT.
015800*---------------------------------------------------------------*
015900* ONE COMPLETE LEFT-TO-RIGHT PASS OF THE CURRENT LINE AGAINST A
016000* SINGLE RULE-TABLE ENTRY.  A RULE WITH RULE-LEN OF ZERO WAS
016100* NEVER LOADED AND IS SKIPPED.
016200*---------------------------------------------------------------*
016300 2000-APPLY-ONE-RULE.
016400*---------------------------------------------------------------*
016500     IF RULE-LEN (WS-SCRUB-RULE-SUB) = ZERO
016600         GO TO 2000-EXIT.
016700     MOVE 1 TO WS-SCRUB-SCAN-POS.
016800     MOVE ZERO TO WS-SCRUB-NEW-LEN.
016900     PERFORM 2100-SCAN-ONE-POSITION THRU 2100-EXIT
017000         UNTIL WS-SCRUB-SCAN-POS > WS-SCRUB-CUR-LEN.
017100     MOVE WS-SCRUB-NEW-LINE TO WS-SCRUB-CUR-LINE.
017200     MOVE WS-SCRUB-NEW-LEN TO WS-SCRUB-CUR-LEN.
017300 2000-EXIT.
017400     EXIT.
017500*---------------------------------------------------------------*
017600* CASE-SENSITIVE LITERAL SUBSTRING TEST AT THE CURRENT SCAN
017700* POSITION.  A MATCH IS MASKED AND THE SCAN JUMPS PAST IT; A
017800* NON-MATCH COPIES ONE CHARACTER THROUGH UNCHANGED.
017900*---------------------------------------------------------------*
018000 2100-SCAN-ONE-POSITION.
018100*---------------------------------------------------------------*
018200     COMPUTE WS-SCRUB-REMAIN-LEN =
018300         WS-SCRUB-CUR-LEN - WS-SCRUB-SCAN-POS + 1.
018400     IF WS-SCRUB-REMAIN-LEN >= RULE-LEN (WS-SCRUB-RULE-SUB)
018500        AND WS-SCRUB-CUR-LINE
018600               (WS-SCRUB-SCAN-POS : RULE-LEN (WS-SCRUB-RULE-SUB))
018700                  = RULE-TEXT (WS-SCRUB-RULE-SUB)
018800         PERFORM 2200-EMIT-REPLACEMENT THRU 2200-EXIT
018900         ADD RULE-LEN (WS-SCRUB-RULE-SUB) TO WS-SCRUB-SCAN-POS
019000         ADD 1 TO LS-SCRUB-MATCH-COUNT
019100     ELSE
019200         ADD 1 TO WS-SCRUB-NEW-LEN
019300         MOVE WS-SCRUB-CUR-CHARS (WS-SCRUB-SCAN-POS)
019400             TO WS-SCRUB-NEW-CHARS (WS-SCRUB-NEW-LEN)
019500         ADD 1 TO WS-SCRUB-SCAN-POS
019600     END-IF.
019700 2100-EXIT.
019800     EXIT.
019900*---------------------------------------------------------------*
020000 2200-EMIT-REPLACEMENT.
020100*---------------------------------------------------------------*
020200     IF RULE-MODE-STRIP-LEN
020300         PERFORM 2210-EMIT-STRIP-CHAR THRU 2210-EXIT
020400             VARYING WS-SCRUB-FILL-SUB FROM 1 BY 1
020500             UNTIL WS-SCRUB-FILL-SUB > WS-SCRUB-PLACEHOLDER-LEN
020600     ELSE
020700         PERFORM 2220-EMIT-MAINTAIN-CHAR THRU 2220-EXIT
020800             VARYING WS-SCRUB-FILL-SUB FROM 1 BY 1
020900             UNTIL WS-SCRUB-FILL-SUB >
021000                 RULE-LEN (WS-SCRUB-RULE-SUB)
021100     END-IF.
021200 2200-EXIT.
021300     EXIT.
021400*---------------------------------------------------------------*
021500 2210-EMIT-STRIP-CHAR.
021600*---------------------------------------------------------------*
021700     ADD 1 TO WS-SCRUB-NEW-LEN.
021800     MOVE WS-SCRUB-PLACEHOLDER-CHARS (WS-SCRUB-FILL-SUB)
021900         TO WS-SCRUB-NEW-CHARS (WS-SCRUB-NEW-LEN).
022000 2210-EXIT.
022100     EXIT.
022200*---------------------------------------------------------------*
022300 2220-EMIT-MAINTAIN-CHAR.
022400*---------------------------------------------------------------*
022500     ADD 1 TO WS-SCRUB-NEW-LEN.
022600     MOVE RULE-PLACEHOLDER-CHAR
022700         TO WS-SCRUB-NEW-CHARS (WS-SCRUB-NEW-LEN).
022800 2220-EXIT.
022900     EXIT.
